000100***************************************************************** 
000200*                                                               * 
000300* zHAR - z/OS HAR Capture Analyzer                              * 
000400*                                                               * 
000500* RESPONSE-ENTRY-SUMMARY-RECORD and ANALYSIS-RESULT-RECORD      * 
000600* definitions.  One RESPONSE-ENTRY-SUMMARY-RECORD is written    * 
000700* to one or more of the three classified detail files for every * 
000800* HAR-ENTRY-IN-RECORD processed; one ANALYSIS-RESULT-RECORD is   *
000900* written once per run, after the read loop completes.          * 
001000*                                                               * 
001100* Date       UserID    Description                              * 
001200* ---------- --------  ---------------------------------------- * 
001300* 03/12/1984 RJF       ZHR0001 Initial cut - summary+totals rec.* 
001400* 11/09/1998 RJF       ZHR0009 Y2K date-window review - no       *
001500*                      2-digit year fields in this member,       *
001600*                      no change required.                       *
001700* 06/18/2003 GKT       ZHR0011 RS-CONTENT-SIZE-R added so the    *
001800*                      report writer can edit size without a    * 
001900*                      working COMP-3 move on every detail line. *
002000*                                                               * 
002100***************************************************************** 
002200 01  RESPONSE-ENTRY-SUMMARY-RECORD.                               
002300     02  RS-METHOD              PIC  X(10).                       
002400     02  RS-URL                 PIC  X(512).                      
002500     02  RS-STATUS              PIC  9(03).                       
002600     02  RS-STATUS-TEXT         PIC  X(50).                       
002700     02  RS-ELAPSED-TIME        PIC S9(9)V9(3).                   
002800     02  RS-ELAPSED-TIME-R  REDEFINES RS-ELAPSED-TIME             
002900                             PIC S9(9)V9(3) COMP-3.               
003000     02  RS-CONTENT-SIZE        PIC S9(11).                       
003100     02  RS-CONTENT-SIZE-R  REDEFINES RS-CONTENT-SIZE             
003200                             PIC S9(11) COMP-3.                   
003300     02  RS-STARTED-DATETIME    PIC  X(30).                       
003400     02  RS-X-TRACE-ID          PIC  X(64).                       
003500     02  RS-EXTERNAL-TRACE-ID   PIC  X(64).                       
003600     02  RS-REQUEST-BODY        PIC  X(4096).                     
003700     02  RS-RESPONSE-BODY       PIC  X(4096).                     
003800     02  FILLER                 PIC  X(40).                       
003900*                                                                 
004000***************************************************************** 
004100* ANALYSIS-RESULT-RECORD - the five run totals, written once.  *  
004200***************************************************************** 
004300 01  ANALYSIS-RESULT-RECORD.                                      
004400     02  AR-TOTAL-REQUESTS      PIC  9(09).                       
004500     02  AR-FAILED-REQUESTS     PIC  9(09).                       
004600     02  AR-SLOW-REQUESTS       PIC  9(09).                       
004700     02  AR-TOTAL-LOAD-TIME     PIC S9(11)V9(3).                  
004800     02  AR-TOTAL-SIZE          PIC S9(15).                       
004900     02  FILLER                 PIC  X(20).                       

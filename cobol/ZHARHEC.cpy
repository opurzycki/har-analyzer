000100***************************************************************** 
000200*                                                               * 
000300* zHAR - z/OS HAR Capture Analyzer                              * 
000400*                                                               * 
000500* HAR control and entry record definitions.                     * 
000600*                                                               * 
000700* HC-RECORD-TYPE '1' = control record, once per run, written    * 
000800*   ahead of the upload's upstream parse stage to carry the     * 
000900*   empty-upload / filename-suffix / entries-array flags that   * 
001000*   ZHAR001 checks before it looks at any entry record.         * 
001100* HE-RECORD-TYPE '2' = one HAR-ENTRY-IN-RECORD per HAR           *
001200*   "entries[]" element, already flattened by the upstream      * 
001300*   parse stage (JSON tree-walking is out of scope).             *
001400*                                                               * 
001500* Date       UserID    Description                              * 
001600* ---------- --------  ---------------------------------------- * 
001700* 03/12/1984 RJF       ZHR0001 Initial cut - control+entry rec. * 
001800* 09/20/1986 RJF       ZHR0004 Added HE-ENTRY-SEQ for tie-back. * 
001900* 11/09/1998 RJF       ZHR0009 Y2K date-window review - no       *
002000*                      2-digit year fields in this member,       *
002100*                      no change required.                       *
002200*                                                               * 
002300***************************************************************** 
002400 01  HAR-CONTROL-RECORD.                                          
002500     02  HC-RECORD-TYPE         PIC  X(01).                       
002600     02  HC-FILENAME            PIC  X(255).                      
002700     02  HC-EMPTY-FLAG          PIC  X(01).                       
002800         88  HC-UPLOAD-EMPTY           VALUE 'Y'.                 
002900     02  HC-STRUCT-FLAG         PIC  X(01).                       
003000         88  HC-STRUCT-OK              VALUE 'Y'.                 
003100     02  HC-ENTRY-COUNT         PIC  9(09) COMP.                  
003200     02  FILLER                 PIC  X(40).                       
003300*                                                                 
003400***************************************************************** 
003500* HAR-ENTRY-IN-RECORD - one flattened "entries[]" element.      * 
003600***************************************************************** 
003700 01  HAR-ENTRY-IN-RECORD.                                         
003800     02  HE-RECORD-TYPE         PIC  X(01).                       
003900     02  HE-ENTRY-SEQ           PIC  9(09) COMP.                  
004000     02  HE-METHOD              PIC  X(10).                       
004100     02  HE-URL                 PIC  X(512).                      
004200     02  HE-STATUS              PIC  9(03).                       
004300     02  HE-STATUS-TEXT         PIC  X(50).                       
004400     02  HE-ELAPSED-TIME        PIC S9(9)V9(3).                   
004500     02  HE-ELAPSED-TIME-R  REDEFINES HE-ELAPSED-TIME             
004600                             PIC S9(9)V9(3) COMP-3.               
004700     02  HE-CONTENT-SIZE        PIC S9(11).                       
004800     02  HE-CONTENT-SIZE-R  REDEFINES HE-CONTENT-SIZE             
004900                             PIC S9(11) COMP-3.                   
005000     02  HE-STARTED-DATETIME    PIC  X(30).                       
005100     02  HE-STARTED-DATE-PARTS REDEFINES HE-STARTED-DATETIME.     
005200         03  HE-STARTED-YYYY    PIC  X(04).                       
005300         03  FILLER             PIC  X(01).                       
005400         03  HE-STARTED-MM      PIC  X(02).                       
005500         03  FILLER             PIC  X(01).                       
005600         03  HE-STARTED-DD      PIC  X(02).                       
005700         03  FILLER             PIC  X(20).                       
005800     02  HE-X-TRACE-ID          PIC  X(64).                       
005900     02  HE-EXTERNAL-TRACE-ID   PIC  X(64).                       
006000     02  HE-REQUEST-BODY        PIC  X(4096).                     
006100     02  HE-RESPONSE-BODY       PIC  X(4096).                     
006200     02  FILLER                 PIC  X(40).                       

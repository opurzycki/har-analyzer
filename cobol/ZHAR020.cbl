000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    ZHAR020.                                          
000300 AUTHOR.        Gail Tennyson.                                    
000400 INSTALLATION.  WALMART LABS - Z/OS BATCH SERVICES.               
000500 DATE-WRITTEN.  04/03/1989.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      NONE.                                             
000800***************************************************************** 
000900*                                                               * 
001000* zHAR - z/OS HAR Capture Analyzer                              * 
001100*                                                               * 
001200* Report writer.  CALLed by ZHAR001 after it closes the three   * 
001300* detail files and the summary file, this program opens them    * 
001400* back up for input and prints the columnar batch report: one    *
001500* detail section per classified list (FAILED, then SLOW, then    *
001600* SUCCESS), followed by the five ANALYSIS-RESULT totals as a     *
001700* footer.  No business logic lives here - the figures were       *
001800* already final when ZHAR001 wrote them.                         *
001900*                                                               * 
002000* Date       UserID    Description                              * 
002100* ---------- --------  ---------------------------------------- * 
002200* 04/03/1989 GKT       ZHR0006 Initial cut.                     * 
002300* 11/09/1998 RJF       ZHR0009 Y2K date-window review - no       *
002400*                      2-digit year fields in this program,      *
002500*                      no change required.                       *
002600* 06/18/2003 GKT       ZHR0011 Widened WFA-VALUE one digit after *
002700*                      a run with a multi-day TOTAL-LOAD-TIME    *
002800*                      truncated the printed total.              *
002900*                                                               * 
003000***************************************************************** 
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SPECIAL-NAMES.                                                   
003400     C01 IS TOP-OF-FORM.                                          
003500 INPUT-OUTPUT SECTION.                                            
003600 FILE-CONTROL.                                                    
003700     SELECT ANALYSIS-SUMMARY-FILE ASSIGN TO HARSUM                
003800         ORGANIZATION IS LINE SEQUENTIAL                          
003900         FILE STATUS   IS WS-HARSUM-STATUS.                       
004000     SELECT FAILED-DETAIL-FILE  ASSIGN TO HARFLD                  
004100         ORGANIZATION IS LINE SEQUENTIAL                          
004200         FILE STATUS   IS WS-HARFLD-STATUS.                       
004300     SELECT SLOW-DETAIL-FILE    ASSIGN TO HARSLW                  
004400         ORGANIZATION IS LINE SEQUENTIAL                          
004500         FILE STATUS   IS WS-HARSLW-STATUS.                       
004600     SELECT SUCCESS-DETAIL-FILE ASSIGN TO HARSUC                  
004700         ORGANIZATION IS LINE SEQUENTIAL                          
004800         FILE STATUS   IS WS-HARSUC-STATUS.                       
004900     SELECT HAR-REPORT-FILE     ASSIGN TO HARRPT                  
005000         ORGANIZATION IS LINE SEQUENTIAL                          
005100         FILE STATUS   IS WS-HARRPT-STATUS.                       
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400 FD  ANALYSIS-SUMMARY-FILE                                        
005500     LABEL RECORDS ARE STANDARD                                   
005600     RECORD CONTAINS 76 CHARACTERS.                               
005700 01  ANALYSIS-SUMMARY-RECORD     PIC X(76).                       
005800*                                                                 
005900 FD  FAILED-DETAIL-FILE                                           
006000     LABEL RECORDS ARE STANDARD                                   
006100     RECORD CONTAINS 8988 CHARACTERS.                             
006200 01  FAILED-DETAIL-RECORD        PIC X(8988).                     
006300*                                                                 
006400 FD  SLOW-DETAIL-FILE                                             
006500     LABEL RECORDS ARE STANDARD                                   
006600     RECORD CONTAINS 8988 CHARACTERS.                             
006700 01  SLOW-DETAIL-RECORD          PIC X(8988).                     
006800*                                                                 
006900 FD  SUCCESS-DETAIL-FILE                                          
007000     LABEL RECORDS ARE STANDARD                                   
007100     RECORD CONTAINS 8988 CHARACTERS.                             
007200 01  SUCCESS-DETAIL-RECORD       PIC X(8988).                     
007300*                                                                 
007400 FD  HAR-REPORT-FILE                                              
007500     LABEL RECORDS ARE STANDARD                                   
007600     RECORD CONTAINS 133 CHARACTERS.                              
007700 01  HAR-REPORT-RECORD           PIC X(133).                      
007800*                                                                 
007900 WORKING-STORAGE SECTION.                                         
008000*                                                                 
008100***************************************************************** 
008200* DEFINE LOCAL VARIABLES                                        * 
008300***************************************************************** 
008400 01  WS-HARSUM-STATUS           PIC  X(02) VALUE '00'.            
008500 01  WS-HARFLD-STATUS           PIC  X(02) VALUE '00'.            
008600 01  WS-HARSLW-STATUS           PIC  X(02) VALUE '00'.            
008700 01  WS-HARSUC-STATUS           PIC  X(02) VALUE '00'.            
008800 01  WS-HARRPT-STATUS           PIC  X(02) VALUE '00'.            
008900*                                                                 
009000 01  WS-EOF-SWITCH              PIC  X(01) VALUE 'N'.             
009100     88  WS-EOF                       VALUE 'Y'.                  
009200*                                                                 
009300 01  WS-LINE-COUNT              PIC S9(04) COMP VALUE ZEROES.     
009400 01  WS-PAGE-COUNT              PIC S9(04) COMP VALUE ZEROES.     
009500*                                                                 
009600***************************************************************** 
009700* One detail print line - METHOD/STATUS/ELAPSED-TIME/SIZE/URL,  * 
009800* per the REPORTS column layout.  Built a field at a time, then * 
009900* written through its REDEFINES so the WRITE statement itself   * 
010000* never has to know the group's internal layout.                * 
010100***************************************************************** 
010200 01  WS-DETAIL-LINE.                                              
010300     02  FILLER                 PIC  X(01) VALUE SPACES.          
010400     02  WD-METHOD              PIC  X(10).                       
010500     02  FILLER                 PIC  X(01) VALUE SPACES.          
010600     02  WD-STATUS              PIC  X(03).                       
010700     02  FILLER                 PIC  X(01) VALUE SPACES.          
010800     02  WD-ELAPSED-TIME        PIC  ZZZZZZZZ9.999.               
010900     02  FILLER                 PIC  X(01) VALUE SPACES.          
011000     02  WD-SIZE-BYTES          PIC  Z(14)9.                      
011100     02  FILLER                 PIC  X(01) VALUE SPACES.          
011200     02  WD-URL                 PIC  X(60).                       
011300     02  FILLER                 PIC  X(27) VALUE SPACES.          
011400 01  WS-DETAIL-LINE-R  REDEFINES WS-DETAIL-LINE                   
011500                                PIC  X(133).                      
011600*                                                                 
011700***************************************************************** 
011800* Section header and blank-title lines.                        *  
011900***************************************************************** 
012000 01  WS-HEADER-LINE.                                              
012100     02  FILLER                 PIC  X(10) VALUE SPACES.          
012200     02  WH-TITLE               PIC  X(30) VALUE SPACES.          
012300     02  FILLER                 PIC  X(93) VALUE SPACES.          
012400 01  WS-HEADER-LINE-R  REDEFINES WS-HEADER-LINE                   
012500                                PIC  X(133).                      
012600*                                                                 
012700 01  WS-COLUMN-LINE.                                              
012800     02  FILLER                 PIC  X(01) VALUE SPACES.          
012900     02  FILLER                 PIC  X(10) VALUE 'METHOD    '.    
013000     02  FILLER                 PIC  X(01) VALUE SPACES.          
013100     02  FILLER                 PIC  X(03) VALUE 'STS'.           
013200     02  FILLER                 PIC  X(01) VALUE SPACES.          
013300     02  FILLER                 PIC  X(13) VALUE 'ELAPSED-MS   '. 
013400     02  FILLER                 PIC  X(01) VALUE SPACES.          
013500     02  FILLER                 PIC  X(15) VALUE 'SIZE-BYTES    '.
013600     02  FILLER                 PIC  X(01) VALUE SPACES.          
013700     02  FILLER                 PIC  X(60) VALUE 'URL'.           
013800     02  FILLER                 PIC  X(27) VALUE SPACES.          
013900*                                                                 
014000***************************************************************** 
014100* Footer lines - one per ANALYSIS-RESULT total, each labelled.  * 
014200***************************************************************** 
014300 01  WS-FOOTER-COUNT-LINE.                                        
014400     02  FILLER                 PIC  X(01) VALUE SPACES.          
014500     02  WFC-LABEL              PIC  X(20) VALUE SPACES.          
014600     02  WFC-VALUE              PIC  Z(08)9.                      
014700     02  FILLER                 PIC  X(103) VALUE SPACES.         
014800 01  WS-FOOTER-COUNT-LINE-R  REDEFINES WS-FOOTER-COUNT-LINE       
014900                                PIC  X(133).                      
015000*                                                                 
015100 01  WS-FOOTER-AMOUNT-LINE.                                       
015200     02  FILLER                 PIC  X(01) VALUE SPACES.          
015300     02  WFA-LABEL              PIC  X(20) VALUE SPACES.          
015400     02  WFA-VALUE              PIC  Z(11)9.999.                  
015500     02  FILLER                 PIC  X(96) VALUE SPACES.          
015600*                                                                 
015700 01  WS-FOOTER-SIZE-LINE.                                         
015800     02  FILLER                 PIC  X(01) VALUE SPACES.          
015900     02  WFS-LABEL              PIC  X(20) VALUE SPACES.          
016000     02  WFS-VALUE              PIC  Z(14)9.                      
016100     02  FILLER                 PIC  X(97) VALUE SPACES.          
016200*                                                                 
016300***************************************************************** 
016400* Record layouts for the detail and summary records read back   * 
016500* from the files ZHAR001 wrote.                                 * 
016600***************************************************************** 
016700 COPY ZHARSUC.                                                    
016800*                                                                 
016900 PROCEDURE DIVISION.                                              
017000*                                                                 
017100***************************************************************** 
017200* Main process.                                                 * 
017300***************************************************************** 
017400     PERFORM 1000-INITIALIZE              THRU 1000-EXIT.         
017500     PERFORM 2000-PRINT-FAILED-SECTION    THRU 2000-EXIT.         
017600     PERFORM 3000-PRINT-SLOW-SECTION      THRU 3000-EXIT.         
017700     PERFORM 4000-PRINT-SUCCESS-SECTION   THRU 4000-EXIT.         
017800     PERFORM 5000-PRINT-FOOTER            THRU 5000-EXIT.         
017900     PERFORM 9000-RETURN                  THRU 9000-EXIT.         
018000*                                                                 
018100***************************************************************** 
018200* Open every file this program touches - four for input, one    * 
018300* for the printed report - and start page one.                  * 
018400***************************************************************** 
018500 1000-INITIALIZE.                                                 
018600     OPEN INPUT  ANALYSIS-SUMMARY-FILE.                           
018700     IF  WS-HARSUM-STATUS NOT EQUAL '00'                          
018800         DISPLAY 'ZHAR020  UNABLE TO OPEN HARSUM - STATUS '       
018900                 WS-HARSUM-STATUS                                 
019000         GO TO 9000-RETURN.                                       
019100     OPEN INPUT  FAILED-DETAIL-FILE.                              
019200     IF  WS-HARFLD-STATUS NOT EQUAL '00'                          
019300         DISPLAY 'ZHAR020  UNABLE TO OPEN HARFLD - STATUS '       
019400                 WS-HARFLD-STATUS                                 
019500         GO TO 9000-RETURN.                                       
019600     OPEN INPUT  SLOW-DETAIL-FILE.                                
019700     IF  WS-HARSLW-STATUS NOT EQUAL '00'                          
019800         DISPLAY 'ZHAR020  UNABLE TO OPEN HARSLW - STATUS '       
019900                 WS-HARSLW-STATUS                                 
020000         GO TO 9000-RETURN.                                       
020100     OPEN INPUT  SUCCESS-DETAIL-FILE.                             
020200     IF  WS-HARSUC-STATUS NOT EQUAL '00'                          
020300         DISPLAY 'ZHAR020  UNABLE TO OPEN HARSUC - STATUS '       
020400                 WS-HARSUC-STATUS                                 
020500         GO TO 9000-RETURN.                                       
020600     OPEN OUTPUT HAR-REPORT-FILE.                                 
020700     IF  WS-HARRPT-STATUS NOT EQUAL '00'                          
020800         DISPLAY 'ZHAR020  UNABLE TO OPEN HARRPT - STATUS '       
020900                 WS-HARRPT-STATUS                                 
021000         GO TO 9000-RETURN.                                       
021100     MOVE 1 TO WS-PAGE-COUNT.                                     
021200 1000-EXIT.                                                       
021300     EXIT.                                                        
021400*                                                                 
021500***************************************************************** 
021600* FAILED REQUESTS section - read FAILED-DETAIL-FILE start to    * 
021700* end, one line per RESPONSE-ENTRY-SUMMARY record.               *
021800***************************************************************** 
021900 2000-PRINT-FAILED-SECTION.                                       
022000     MOVE 'FAILED REQUESTS'        TO WH-TITLE.                   
022100     PERFORM 2900-WRITE-SECTION-TOP THRU 2900-EXIT.               
022200     MOVE 'N'                      TO WS-EOF-SWITCH.              
022300     PERFORM 2100-READ-FAILED      THRU 2100-EXIT                 
022400             WITH TEST AFTER                                      
022500             UNTIL WS-EOF.                                        
022600 2000-EXIT.                                                       
022700     EXIT.                                                        
022800*                                                                 
022900 2100-READ-FAILED.                                                
023000     READ FAILED-DETAIL-FILE                                      
023100         AT END                                                   
023200             MOVE 'Y' TO WS-EOF-SWITCH.                           
023300     IF  NOT WS-EOF                                               
023400         IF  WS-HARFLD-STATUS NOT EQUAL '00'                      
023500             DISPLAY 'ZHAR020  HARFLD READ ERROR - STATUS '       
023600                     WS-HARFLD-STATUS                             
023700             MOVE 'Y' TO WS-EOF-SWITCH                            
023800         ELSE                                                     
023900             MOVE FAILED-DETAIL-RECORD                            
024000                                 TO RESPONSE-ENTRY-SUMMARY-RECORD 
024100             PERFORM 2950-WRITE-DETAIL-LINE THRU 2950-EXIT.       
024200 2100-EXIT.                                                       
024300     EXIT.                                                        
024400*                                                                 
024500***************************************************************** 
024600* SLOW REQUESTS section - read SLOW-DETAIL-FILE start to end.    *
024700***************************************************************** 
024800 3000-PRINT-SLOW-SECTION.                                         
024900     MOVE 'SLOW REQUESTS'          TO WH-TITLE.                   
025000     PERFORM 2900-WRITE-SECTION-TOP THRU 2900-EXIT.               
025100     MOVE 'N'                      TO WS-EOF-SWITCH.              
025200     PERFORM 3100-READ-SLOW        THRU 3100-EXIT                 
025300             WITH TEST AFTER                                      
025400             UNTIL WS-EOF.                                        
025500 3000-EXIT.                                                       
025600     EXIT.                                                        
025700*                                                                 
025800 3100-READ-SLOW.                                                  
025900     READ SLOW-DETAIL-FILE                                        
026000         AT END                                                   
026100             MOVE 'Y' TO WS-EOF-SWITCH.                           
026200     IF  NOT WS-EOF                                               
026300         IF  WS-HARSLW-STATUS NOT EQUAL '00'                      
026400             DISPLAY 'ZHAR020  HARSLW READ ERROR - STATUS '       
026500                     WS-HARSLW-STATUS                             
026600             MOVE 'Y' TO WS-EOF-SWITCH                            
026700         ELSE                                                     
026800             MOVE SLOW-DETAIL-RECORD                              
026900                                 TO RESPONSE-ENTRY-SUMMARY-RECORD 
027000             PERFORM 2950-WRITE-DETAIL-LINE THRU 2950-EXIT.       
027100 3100-EXIT.                                                       
027200     EXIT.                                                        
027300*                                                                 
027400***************************************************************** 
027500* SUCCESS REQUESTS section - read SUCCESS-DETAIL-FILE start to   *
027600* end (the slow subset was already printed once above, per the   *
027700* REPORTS section's allowance that a slow entry appears twice). * 
027800***************************************************************** 
027900 4000-PRINT-SUCCESS-SECTION.                                      
028000     MOVE 'SUCCESS REQUESTS'       TO WH-TITLE.                   
028100     PERFORM 2900-WRITE-SECTION-TOP THRU 2900-EXIT.               
028200     MOVE 'N'                      TO WS-EOF-SWITCH.              
028300     PERFORM 4100-READ-SUCCESS     THRU 4100-EXIT                 
028400             WITH TEST AFTER                                      
028500             UNTIL WS-EOF.                                        
028600 4000-EXIT.                                                       
028700     EXIT.                                                        
028800*                                                                 
028900 4100-READ-SUCCESS.                                               
029000     READ SUCCESS-DETAIL-FILE                                     
029100         AT END                                                   
029200             MOVE 'Y' TO WS-EOF-SWITCH.                           
029300     IF  NOT WS-EOF                                               
029400         IF  WS-HARSUC-STATUS NOT EQUAL '00'                      
029500             DISPLAY 'ZHAR020  HARSUC READ ERROR - STATUS '       
029600                     WS-HARSUC-STATUS                             
029700             MOVE 'Y' TO WS-EOF-SWITCH                            
029800         ELSE                                                     
029900             MOVE SUCCESS-DETAIL-RECORD                           
030000                                 TO RESPONSE-ENTRY-SUMMARY-RECORD 
030100             PERFORM 2950-WRITE-DETAIL-LINE THRU 2950-EXIT.       
030200 4100-EXIT.                                                       
030300     EXIT.                                                        
030400*                                                                 
030500***************************************************************** 
030600* Common section-top routine - new page, title, column line.    * 
030700***************************************************************** 
030800 2900-WRITE-SECTION-TOP.                                          
030900     ADD 1 TO WS-PAGE-COUNT.                                      
031000     WRITE HAR-REPORT-RECORD FROM WS-HEADER-LINE-R                
031100         AFTER ADVANCING PAGE.                                    
031200     WRITE HAR-REPORT-RECORD FROM WS-COLUMN-LINE                  
031300         AFTER ADVANCING 1.                                       
031400     MOVE ZEROES TO WS-LINE-COUNT.                                
031500 2900-EXIT.                                                       
031600     EXIT.                                                        
031700*                                                                 
031800***************************************************************** 
031900* Common detail-line routine - move the five printed columns    * 
032000* out of the current RESPONSE-ENTRY-SUMMARY-RECORD and print.   * 
032100***************************************************************** 
032200 2950-WRITE-DETAIL-LINE.                                          
032300     MOVE RS-METHOD               TO WD-METHOD.                   
032400     MOVE RS-STATUS               TO WD-STATUS.                   
032500     MOVE RS-ELAPSED-TIME         TO WD-ELAPSED-TIME.             
032600     MOVE RS-CONTENT-SIZE         TO WD-SIZE-BYTES.               
032700     MOVE RS-URL(1:60)            TO WD-URL.                      
032800     WRITE HAR-REPORT-RECORD FROM WS-DETAIL-LINE-R                
032900         AFTER ADVANCING 1.                                       
033000     ADD 1 TO WS-LINE-COUNT.                                      
033100 2950-EXIT.                                                       
033200     EXIT.                                                        
033300*                                                                 
033400***************************************************************** 
033500* Totals footer - the five ANALYSIS-RESULT figures, printed      *
033600* once, each on its own labelled line.                           *
033700***************************************************************** 
033800 5000-PRINT-FOOTER.                                               
033900     READ ANALYSIS-SUMMARY-FILE                                   
034000         AT END                                                   
034100             DISPLAY 'ZHAR020  HARSUM HAS NO SUMMARY RECORD'      
034200             GO TO 5000-EXIT.                                     
034300     MOVE ANALYSIS-SUMMARY-RECORD  TO ANALYSIS-RESULT-RECORD.     
034400     WRITE HAR-REPORT-RECORD FROM WS-HEADER-LINE-R                
034500         AFTER ADVANCING PAGE.                                    
034600     MOVE 'TOTAL REQUESTS'         TO WFC-LABEL.                  
034700     MOVE AR-TOTAL-REQUESTS        TO WFC-VALUE.                  
034800     WRITE HAR-REPORT-RECORD FROM WS-FOOTER-COUNT-LINE-R          
034900         AFTER ADVANCING 2.                                       
035000     MOVE 'FAILED REQUESTS'        TO WFC-LABEL.                  
035100     MOVE AR-FAILED-REQUESTS       TO WFC-VALUE.                  
035200     WRITE HAR-REPORT-RECORD FROM WS-FOOTER-COUNT-LINE-R          
035300         AFTER ADVANCING 1.                                       
035400     MOVE 'SLOW REQUESTS'          TO WFC-LABEL.                  
035500     MOVE AR-SLOW-REQUESTS         TO WFC-VALUE.                  
035600     WRITE HAR-REPORT-RECORD FROM WS-FOOTER-COUNT-LINE-R          
035700         AFTER ADVANCING 1.                                       
035800     MOVE 'TOTAL LOAD TIME MS'     TO WFA-LABEL.                  
035900     MOVE AR-TOTAL-LOAD-TIME       TO WFA-VALUE.                  
036000     WRITE HAR-REPORT-RECORD FROM WS-FOOTER-AMOUNT-LINE           
036100         AFTER ADVANCING 1.                                       
036200     MOVE 'TOTAL SIZE BYTES'       TO WFS-LABEL.                  
036300     MOVE AR-TOTAL-SIZE            TO WFS-VALUE.                  
036400     WRITE HAR-REPORT-RECORD FROM WS-FOOTER-SIZE-LINE             
036500         AFTER ADVANCING 1.                                       
036600 5000-EXIT.                                                       
036700     EXIT.                                                        
036800*                                                                 
036900***************************************************************** 
037000* End of run - close everything and go back to ZHAR001.         * 
037100***************************************************************** 
037200 9000-RETURN.                                                     
037300     CLOSE ANALYSIS-SUMMARY-FILE                                  
037400           FAILED-DETAIL-FILE                                     
037500           SLOW-DETAIL-FILE                                       
037600           SUCCESS-DETAIL-FILE                                    
037700           HAR-REPORT-FILE.                                       
037800     EXIT PROGRAM.                                                
037900 9000-EXIT.                                                       
038000     EXIT.                                                        

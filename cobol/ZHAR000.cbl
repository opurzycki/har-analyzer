000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    ZHAR000.                                          
000300 AUTHOR.        Gail Tennyson.                                    
000400 INSTALLATION.  WALMART LABS - Z/OS BATCH SERVICES.               
000500 DATE-WRITTEN.  03/12/1984.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      NONE.                                             
000800***************************************************************** 
000900*                                                               * 
001000* zHAR - z/OS HAR Capture Analyzer                              * 
001100*                                                               * 
001200* This program is the job-step entry point for the zHAR HAR    *  
001300* capture analysis run.  It CALLs ZHAR001, which carries out    * 
001400* the whole capture-analysis pass, and maps whatever ZHAR001     *
001500* reports back onto a single caller-facing RETURN-CODE and      * 
001600* message - a validation rejection is passed through as-is,     * 
001700* anything else comes back as the one generic processing-       * 
001800* failure message.  This program has no business logic of its   * 
001900* own.                                                          * 
002000*                                                               * 
002100* Date       UserID    Description                              * 
002200* ---------- --------  ---------------------------------------- * 
002300* 03/12/1984 RJF       ZHR0001 Initial cut.                     * 
002400* 11/09/1998 RJF       ZHR0009 Y2K date-window review - no       *
002500*                      2-digit year fields in this program,      *
002600*                      no change required.                       *
002700* 06/18/2003 GKT       ZHR0011 Logged the RETURN-CODE on the     *
002800*                      job log so operations can tell validation *
002900*                      rejects from real processing failures at  *
003000*                      a glance.                                 *
003100*                                                               * 
003200***************************************************************** 
003300 ENVIRONMENT DIVISION.                                            
003400 CONFIGURATION SECTION.                                           
003500 SPECIAL-NAMES.                                                   
003600     UPSI-0 ON STATUS IS TRACE-ON                                 
003700            OFF STATUS IS TRACE-OFF.                              
003800 DATA DIVISION.                                                   
003900 WORKING-STORAGE SECTION.                                         
004000*                                                                 
004100***************************************************************** 
004200* DEFINE LOCAL VARIABLES                                        * 
004300***************************************************************** 
004400 01  WS-PROGRAM-ID              PIC  X(08) VALUE 'ZHAR000 '.      
004500 01  WS-RUN-DATE                PIC  X(10) VALUE SPACES.          
004600 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.                     
004700     02  WRD-YYYY               PIC  X(04).                       
004800     02  WRD-MM                 PIC  X(02).                       
004900     02  WRD-DD                 PIC  X(02).                       
005000     02  FILLER                 PIC  X(02).                       
005100 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.          
005200 01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME.                     
005300     02  WRT-HH                 PIC  X(02).                       
005400     02  WRT-MM                 PIC  X(02).                       
005500     02  WRT-SS                 PIC  X(02).                       
005600     02  WRT-HUNDREDTHS         PIC  X(02).                       
005700*                                                                 
005800 01  WS-JOB-LOG-LINE.                                             
005900     02  FILLER                 PIC  X(11) VALUE 'ZHAR000  RC'.   
006000     02  WJ-RETURN-CODE         PIC  9(02) VALUE ZEROES.          
006100     02  FILLER                 PIC  X(02) VALUE SPACES.          
006200     02  WJ-MESSAGE             PIC  X(65) VALUE SPACES.          
006300 01  WS-JOB-LOG-LINE-R REDEFINES WS-JOB-LOG-LINE                  
006400                                PIC  X(80).                       
006500*                                                                 
006600***************************************************************** 
006700* Shared RETURN-CODE values and caller-facing message texts.    * 
006800***************************************************************** 
006900 COPY HANDLE.                                                     
007000*                                                                 
007100 PROCEDURE DIVISION.                                              
007200*                                                                 
007300***************************************************************** 
007400* Main process.                                                 * 
007500***************************************************************** 
007600     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.              
007700     PERFORM 2000-CALL-WORKER        THRU 2000-EXIT.              
007800     PERFORM 3000-LOG-RESULT         THRU 3000-EXIT.              
007900     PERFORM 9000-RETURN             THRU 9000-EXIT.              
008000*                                                                 
008100***************************************************************** 
008200* Initialize the run - build today's date/time for the job log. * 
008300***************************************************************** 
008400 1000-INITIALIZE.                                                 
008500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       
008600     ACCEPT WS-RUN-TIME FROM TIME.                                
008700     MOVE ZEROES TO HRS-RETURN-CODE.                              
008800     MOVE SPACES TO HRS-MESSAGE-TEXT.                             
008900 1000-EXIT.                                                       
009000     EXIT.                                                        
009100*                                                                 
009200***************************************************************** 
009300* CALL the ZHAR001 worker.  HAR-RUN-STATUS carries the worker's * 
009400* RETURN-CODE and message text straight back to this wrapper,   * 
009500* same communication-area convention used across the suite.     * 
009600***************************************************************** 
009700 2000-CALL-WORKER.                                                
009800     CALL 'ZHAR001' USING HAR-RUN-STATUS.                         
009900 2000-EXIT.                                                       
010000     EXIT.                                                        
010100*                                                                 
010200***************************************************************** 
010300* Map the worker's RETURN-CODE onto the caller-facing contract: * 
010400* RC-VALIDATION passes its message text through as-is;          * 
010500* anything else is reported as RC-GENERIC-TEXT only - the        *
010600* caller never sees the underlying technical reason.             *
010700***************************************************************** 
010800 3000-LOG-RESULT.                                                 
010900     IF  HRS-RETURN-CODE EQUAL RC-NORMAL                          
011000         MOVE HRS-RETURN-CODE       TO WJ-RETURN-CODE             
011100         MOVE HRS-MESSAGE-TEXT      TO WJ-MESSAGE                 
011200     ELSE                                                         
011300         IF  HRS-RETURN-CODE EQUAL RC-VALIDATION                  
011400             MOVE HRS-RETURN-CODE   TO WJ-RETURN-CODE             
011500             MOVE HRS-MESSAGE-TEXT  TO WJ-MESSAGE                 
011600         ELSE                                                     
011700             MOVE RC-PROCESSING     TO HRS-RETURN-CODE            
011800                                        WJ-RETURN-CODE            
011900             MOVE RC-GENERIC-TEXT   TO WJ-MESSAGE.                
012000*                                                                 
012100     DISPLAY WS-JOB-LOG-LINE-R.                                   
012200     IF  TRACE-ON                                                 
012300         DISPLAY 'ZHAR000  TRACE - RUN DATE/TIME ' WRD-YYYY       
012400                 '-' WRD-MM '-' WRD-DD ' ' WRT-HH ':' WRT-MM      
012500         DISPLAY 'ZHAR000  TRACE - WORKER RETURN-CODE IS '        
012600                 HRS-RETURN-CODE.                                 
012700 3000-EXIT.                                                       
012800     EXIT.                                                        
012900*                                                                 
013000***************************************************************** 
013100* End of run - pass the final RETURN-CODE back to the job step. * 
013200***************************************************************** 
013300 9000-RETURN.                                                     
013400     MOVE HRS-RETURN-CODE            TO RETURN-CODE.              
013500     STOP RUN.                                                    
013600 9000-EXIT.                                                       
013700     EXIT.                                                        

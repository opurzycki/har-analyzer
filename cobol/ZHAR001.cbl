000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.    ZHAR001.                                          
000300 AUTHOR.        Dale Kovacs.                                      
000400 INSTALLATION.  WALMART LABS - Z/OS BATCH SERVICES.               
000500 DATE-WRITTEN.  03/12/1984.                                       
000600 DATE-COMPILED.                                                   
000700 SECURITY.      NONE.                                             
000800***************************************************************** 
000900*                                                               * 
001000* zHAR - z/OS HAR Capture Analyzer                              * 
001100*                                                               * 
001200* This is the whole business process behind the zHAR batch step * 
001300* - it validates the upload (empty-check, then filename-suffix  * 
001400* check, then the upstream parse stage's entries-array flag),   * 
001500* then walks the capture's entries once, classifying each one   * 
001600* FAILED or SUCCESSFUL (and SLOW within                         * 
001700* the successful ones), totalling as it goes, and writing each  * 
001800* entry to the proper one (or two) of the three detail files.   * 
001900* One ANALYSIS-SUMMARY record is written at the end of the run, * 
002000* and ZHAR020 is CALLed to print the columnar batch report.     * 
002100*                                                               * 
002200* Date       UserID    Description                              * 
002300* ---------- --------  ---------------------------------------- * 
002400* 03/12/1984 DPK       ZHR0001 Initial cut.                     * 
002500* 09/20/1986 DPK       ZHR0004 Added HE-ENTRY-SEQ tie-back check *
002600*                      on the entry record type code.            *
002700* 11/09/1998 DPK       ZHR0009 Y2K date-window review - the run  *
002800*                      date is only ever used to stamp HARLOG,   *
002900*                      no stored 2-digit years, no change made.  *
003000* 06/18/2003 GKT       ZHR0011 Added HARLOG so operations has a  *
003100*                      diagnostic trail separate from the        *
003200*                      caller-facing RETURN-CODE and message.    *
003300*                                                               * 
003400***************************************************************** 
003500 ENVIRONMENT DIVISION.                                            
003600 CONFIGURATION SECTION.                                           
003700 SPECIAL-NAMES.                                                   
003800     UPSI-0 ON STATUS IS TRACE-ON                                 
003900            OFF STATUS IS TRACE-OFF.                              
004000 INPUT-OUTPUT SECTION.                                            
004100 FILE-CONTROL.                                                    
004200     SELECT HAR-INPUT-FILE      ASSIGN TO HARIN                   
004300         ORGANIZATION IS LINE SEQUENTIAL                          
004400         FILE STATUS   IS WS-HARIN-STATUS.                        
004500     SELECT ANALYSIS-SUMMARY-FILE ASSIGN TO HARSUM                
004600         ORGANIZATION IS LINE SEQUENTIAL                          
004700         FILE STATUS   IS WS-HARSUM-STATUS.                       
004800     SELECT FAILED-DETAIL-FILE  ASSIGN TO HARFLD                  
004900         ORGANIZATION IS LINE SEQUENTIAL                          
005000         FILE STATUS   IS WS-HARFLD-STATUS.                       
005100     SELECT SLOW-DETAIL-FILE    ASSIGN TO HARSLW                  
005200         ORGANIZATION IS LINE SEQUENTIAL                          
005300         FILE STATUS   IS WS-HARSLW-STATUS.                       
005400     SELECT SUCCESS-DETAIL-FILE ASSIGN TO HARSUC                  
005500         ORGANIZATION IS LINE SEQUENTIAL                          
005600         FILE STATUS   IS WS-HARSUC-STATUS.                       
005700     SELECT ERROR-LOG-FILE      ASSIGN TO HARLOG                  
005800         ORGANIZATION IS LINE SEQUENTIAL                          
005900         FILE STATUS   IS WS-HARLOG-STATUS.                       
006000 DATA DIVISION.                                                   
006100 FILE SECTION.                                                    
006200*                                                                 
006300***************************************************************** 
006400* HAR-INPUT-FILE - record 1 is HAR-CONTROL-RECORD, the rest are * 
006500* HAR-ENTRY-IN-RECORD; both share the same storage (the usual   * 
006600* record-type-code technique), discriminated on the first byte. * 
006700***************************************************************** 
006800 FD  HAR-INPUT-FILE                                               
006900     LABEL RECORDS ARE STANDARD                                   
007000     RECORD CONTAINS 302 TO 8993 CHARACTERS.                      
007100 COPY ZHARHEC.                                                    
007200*                                                                 
007300 FD  ANALYSIS-SUMMARY-FILE                                        
007400     LABEL RECORDS ARE STANDARD                                   
007500     RECORD CONTAINS 76 CHARACTERS.                               
007600 01  ANALYSIS-SUMMARY-RECORD     PIC X(76).                       
007700*                                                                 
007800 FD  FAILED-DETAIL-FILE                                           
007900     LABEL RECORDS ARE STANDARD                                   
008000     RECORD CONTAINS 8988 CHARACTERS.                             
008100 01  FAILED-DETAIL-RECORD        PIC X(8988).                     
008200*                                                                 
008300 FD  SLOW-DETAIL-FILE                                             
008400     LABEL RECORDS ARE STANDARD                                   
008500     RECORD CONTAINS 8988 CHARACTERS.                             
008600 01  SLOW-DETAIL-RECORD          PIC X(8988).                     
008700*                                                                 
008800 FD  SUCCESS-DETAIL-FILE                                          
008900     LABEL RECORDS ARE STANDARD                                   
009000     RECORD CONTAINS 8988 CHARACTERS.                             
009100 01  SUCCESS-DETAIL-RECORD       PIC X(8988).                     
009200*                                                                 
009300 FD  ERROR-LOG-FILE                                               
009400     LABEL RECORDS ARE STANDARD                                   
009500     RECORD CONTAINS 104 CHARACTERS.                              
009600 01  HARLOG-RECORD                PIC X(104).                     
009700*                                                                 
009800 WORKING-STORAGE SECTION.                                         
009900*                                                                 
010000***************************************************************** 
010100* DEFINE LOCAL VARIABLES                                        * 
010200***************************************************************** 
010300 01  WS-PROGRAM-ID              PIC  X(08) VALUE 'ZHAR001 '.      
010400 01  WS-RUN-DATE                PIC  X(08) VALUE SPACES.          
010500 01  WS-RUN-TIME                PIC  X(08) VALUE SPACES.          
010600*                                                                 
010700 01  WS-HARIN-STATUS            PIC  X(02) VALUE '00'.            
010800 01  WS-HARSUM-STATUS           PIC  X(02) VALUE '00'.            
010900 01  WS-HARFLD-STATUS           PIC  X(02) VALUE '00'.            
011000 01  WS-HARSLW-STATUS           PIC  X(02) VALUE '00'.            
011100 01  WS-HARSUC-STATUS           PIC  X(02) VALUE '00'.            
011200 01  WS-HARLOG-STATUS           PIC  X(02) VALUE '00'.            
011300*                                                                 
011400 01  WS-EOF-SWITCH              PIC  X(01) VALUE 'N'.             
011500     88  WS-EOF                       VALUE 'Y'.                  
011600 01  WS-REJECT-SWITCH           PIC  X(01) VALUE 'N'.             
011700     88  WS-REJECTED                  VALUE 'Y'.                  
011800 01  WS-SCAN-SWITCH             PIC  X(01) VALUE 'N'.             
011900     88  WS-SCAN-DONE                 VALUE 'Y'.                  
012000 01  WS-CLOSE-SWITCH            PIC  X(01) VALUE 'N'.             
012100     88  WS-FILES-CLOSED              VALUE 'Y'.                  
012200*                                                                 
012300 01  WS-TOTAL-REQUESTS          PIC S9(08) COMP VALUE ZEROES.     
012400 01  WS-FAILED-REQUESTS         PIC S9(08) COMP VALUE ZEROES.     
012500 01  WS-SLOW-REQUESTS           PIC S9(08) COMP VALUE ZEROES.     
012600 01  WS-TOTAL-LOAD-TIME         PIC S9(11)V9(3) VALUE ZEROES.     
012700 01  WS-TOTAL-SIZE              PIC S9(15)      VALUE ZEROES.     
012800*                                                                 
012900 77  ERROR-STATUS-THRESHOLD     PIC S9(04) COMP VALUE 400.        
013000 77  SLOW-THRESHOLD-MS          PIC S9(09)V9(3) COMP              
013100                                 VALUE 1000.000.                  
013200*                                                                 
013300 77  WS-FILENAME-LEN            PIC S9(04) COMP VALUE ZEROES.     
013400 77  WS-SUFFIX-START            PIC S9(04) COMP VALUE ZEROES.     
013500 01  WS-FN-SUFFIX               PIC  X(04) VALUE SPACES.          
013600*                                                                 
013700***************************************************************** 
013800* File-error diagnostic text built for the HARLOG trail.        * 
013900***************************************************************** 
014000 01  WS-FILE-ERROR-MSG.                                           
014100     02  FILLER                 PIC  X(12) VALUE 'FILE ERROR  '.  
014200     02  WFM-FILE-ID            PIC  X(08) VALUE SPACES.          
014300     02  FILLER                 PIC  X(01) VALUE SPACES.          
014400     02  FILLER                 PIC  X(08) VALUE 'STATUS: '.      
014500     02  WFM-STATUS             PIC  X(02) VALUE SPACES.          
014600     02  FILLER                 PIC  X(44) VALUE SPACES.          
014700*                                                                 
014800***************************************************************** 
014900* Record layouts for the input control/entry records and the    * 
015000* output summary/totals records.                                * 
015100***************************************************************** 
015200 COPY ZHARSUC.                                                    
015300*                                                                 
015400***************************************************************** 
015500* Shared RETURN-CODE values and caller-facing message texts.    * 
015600***************************************************************** 
015700 COPY HANDLE.                                                     
015800*                                                                 
015900 LINKAGE SECTION.                                                 
016000*                                                                 
016100***************************************************************** 
016200* LS-HAR-RUN-STATUS - same shape as HAR-RUN-STATUS in HANDLE,    *
016300* passed by ZHAR000 on the CALL ... USING.                      * 
016400***************************************************************** 
016500 01  LS-HAR-RUN-STATUS.                                           
016600     02  LS-RETURN-CODE         PIC  9(02).                       
016700     02  LS-MESSAGE-LEN         PIC S9(04) COMP.                  
016800     02  LS-MESSAGE-TEXT        PIC  X(65).                       
016900     02  FILLER                 PIC  X(02).                       
017000*                                                                 
017100 PROCEDURE DIVISION USING LS-HAR-RUN-STATUS.                      
017200*                                                                 
017300***************************************************************** 
017400* Main process.                                                 * 
017500***************************************************************** 
017600     PERFORM 1000-INITIALIZE            THRU 1000-EXIT.           
017700     IF  NOT WS-REJECTED                                          
017800         PERFORM 2000-VALIDATE-UPLOAD    THRU 2000-EXIT.          
017900     IF  NOT WS-REJECTED                                          
018000         PERFORM 2100-VALIDATE-STRUCTURE THRU 2100-EXIT.          
018100     IF  NOT WS-REJECTED                                          
018200         PERFORM 3000-START-READ         THRU 3000-EXIT           
018300         PERFORM 4000-READ-NEXT-ENTRY    THRU 4000-EXIT           
018400                 WITH TEST AFTER                                  
018500                 UNTIL WS-EOF                                     
018600         PERFORM 5000-RUN-COMPLETE       THRU 5000-EXIT           
018700         MOVE RC-NORMAL                  TO LS-RETURN-CODE        
018800         MOVE ZEROES                     TO LS-MESSAGE-LEN        
018900         MOVE SPACES                     TO LS-MESSAGE-TEXT.      
019000     PERFORM 9000-RETURN                 THRU 9000-EXIT.          
019100*                                                                 
019200***************************************************************** 
019300* Open the files, zero the accumulators, read the control       * 
019400* record that carries the upload's validation flags.            * 
019500***************************************************************** 
019600 1000-INITIALIZE.                                                 
019700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       
019800     ACCEPT WS-RUN-TIME FROM TIME.                                
019900     MOVE ZEROES TO WS-TOTAL-REQUESTS                             
020000                     WS-FAILED-REQUESTS                           
020100                     WS-SLOW-REQUESTS                             
020200                     WS-TOTAL-LOAD-TIME                           
020300                     WS-TOTAL-SIZE.                               
020400     OPEN INPUT  HAR-INPUT-FILE.                                  
020500     IF  WS-HARIN-STATUS NOT EQUAL '00'                           
020600         MOVE 'HARIN   '            TO WFM-FILE-ID                
020700         MOVE WS-HARIN-STATUS       TO WFM-STATUS                 
020800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
020900     OPEN OUTPUT ANALYSIS-SUMMARY-FILE.                           
021000     IF  WS-HARSUM-STATUS NOT EQUAL '00'                          
021100         MOVE 'HARSUM  '            TO WFM-FILE-ID                
021200         MOVE WS-HARSUM-STATUS      TO WFM-STATUS                 
021300         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
021400     OPEN OUTPUT FAILED-DETAIL-FILE.                              
021500     IF  WS-HARFLD-STATUS NOT EQUAL '00'                          
021600         MOVE 'HARFLD  '            TO WFM-FILE-ID                
021700         MOVE WS-HARFLD-STATUS      TO WFM-STATUS                 
021800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
021900     OPEN OUTPUT SLOW-DETAIL-FILE.                                
022000     IF  WS-HARSLW-STATUS NOT EQUAL '00'                          
022100         MOVE 'HARSLW  '            TO WFM-FILE-ID                
022200         MOVE WS-HARSLW-STATUS      TO WFM-STATUS                 
022300         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
022400     OPEN OUTPUT SUCCESS-DETAIL-FILE.                             
022500     IF  WS-HARSUC-STATUS NOT EQUAL '00'                          
022600         MOVE 'HARSUC  '            TO WFM-FILE-ID                
022700         MOVE WS-HARSUC-STATUS      TO WFM-STATUS                 
022800         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
022900     OPEN EXTEND ERROR-LOG-FILE.                                  
023000     IF  WS-HARLOG-STATUS NOT EQUAL '00'                          
023100         MOVE 'HARLOG  '            TO WFM-FILE-ID                
023200         MOVE WS-HARLOG-STATUS      TO WFM-STATUS                 
023300         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
023400     PERFORM 1100-READ-CONTROL-RECORD   THRU 1100-EXIT.           
023500 1000-EXIT.                                                       
023600     EXIT.                                                        
023700*                                                                 
023800***************************************************************** 
023900* Read the one control record the upstream parse stage wrote    * 
024000* ahead of the entries.  A file with no records at all is       * 
024100* treated the same as the empty-upload case.                    * 
024200***************************************************************** 
024300 1100-READ-CONTROL-RECORD.                                        
024400     READ HAR-INPUT-FILE                                          
024500         AT END                                                   
024600             MOVE 'Y' TO HC-EMPTY-FLAG.                           
024700     IF  WS-HARIN-STATUS NOT EQUAL '00' AND NOT EQUAL '10'        
024800         MOVE 'HARIN   '            TO WFM-FILE-ID                
024900         MOVE WS-HARIN-STATUS       TO WFM-STATUS                 
025000         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
025100 1100-EXIT.                                                       
025200     EXIT.                                                        
025300*                                                                 
025400***************************************************************** 
025500* File validity rule - empty-check first, then filename-suffix  * 
025600* check, in that order.  Both checks happen before the entries  * 
025700* are ever looked at.                                           * 
025800***************************************************************** 
025900 2000-VALIDATE-UPLOAD.                                            
026000     IF  HC-UPLOAD-EMPTY                                          
026100         MOVE RC-VALIDATION         TO LS-RETURN-CODE             
026200         MOVE RC-EMPTY-FILE-LEN     TO LS-MESSAGE-LEN             
026300         MOVE RC-EMPTY-FILE-TEXT    TO LS-MESSAGE-TEXT            
026400         PERFORM 9998-REJECT-RUN THRU 9998-EXIT                   
026500     ELSE                                                         
026600         PERFORM 2010-FIND-NAME-LENGTH  THRU 2010-EXIT            
026700         IF  WS-FILENAME-LEN LESS THAN 4                          
026800             MOVE RC-VALIDATION       TO LS-RETURN-CODE           
026900             MOVE RC-BAD-SUFFIX-LEN   TO LS-MESSAGE-LEN           
027000             MOVE RC-BAD-SUFFIX-TEXT  TO LS-MESSAGE-TEXT          
027100             PERFORM 9998-REJECT-RUN THRU 9998-EXIT               
027200         ELSE                                                     
027300             COMPUTE WS-SUFFIX-START = WS-FILENAME-LEN - 3        
027400             MOVE HC-FILENAME(WS-SUFFIX-START:4) TO WS-FN-SUFFIX  
027500             IF  WS-FN-SUFFIX NOT EQUAL '.har'                    
027600                 MOVE RC-VALIDATION      TO LS-RETURN-CODE        
027700                 MOVE RC-BAD-SUFFIX-LEN  TO LS-MESSAGE-LEN        
027800                 MOVE RC-BAD-SUFFIX-TEXT TO LS-MESSAGE-TEXT       
027900                 PERFORM 9998-REJECT-RUN THRU 9998-EXIT.          
028000 2000-EXIT.                                                       
028100     EXIT.                                                        
028200*                                                                 
028300***************************************************************** 
028400* Find the length of HC-FILENAME with the trailing spaces       * 
028500* trimmed off - no intrinsic FUNCTION in this shop's compiler,   *
028600* so the old reverse-scan technique does the job.                *
028700***************************************************************** 
028800 2010-FIND-NAME-LENGTH.                                           
028900     MOVE 255           TO WS-FILENAME-LEN.                       
029000     MOVE 'N'            TO WS-SCAN-SWITCH.                       
029100     PERFORM 2011-SCAN-BACK      THRU 2011-EXIT                   
029200             UNTIL WS-SCAN-DONE.                                  
029300 2010-EXIT.                                                       
029400     EXIT.                                                        
029500*                                                                 
029600 2011-SCAN-BACK.                                                  
029700     IF  WS-FILENAME-LEN EQUAL ZERO                               
029800         MOVE 'Y' TO WS-SCAN-SWITCH                               
029900     ELSE                                                         
030000         IF  HC-FILENAME(WS-FILENAME-LEN:1) NOT EQUAL SPACE       
030100             MOVE 'Y' TO WS-SCAN-SWITCH                           
030200         ELSE                                                     
030300             SUBTRACT 1 FROM WS-FILENAME-LEN.                     
030400 2011-EXIT.                                                       
030500     EXIT.                                                        
030600*                                                                 
030700***************************************************************** 
030800* Structural validity rule - the upstream parse stage's         * 
030900* "entries is an array" flag stands in for the JSON path check. * 
031000***************************************************************** 
031100 2100-VALIDATE-STRUCTURE.                                         
031200     IF  NOT HC-STRUCT-OK                                         
031300         MOVE RC-VALIDATION           TO LS-RETURN-CODE           
031400         MOVE RC-BAD-STRUCTURE-LEN     TO LS-MESSAGE-LEN          
031500         MOVE RC-BAD-STRUCTURE-TEXT    TO LS-MESSAGE-TEXT         
031600         PERFORM 9998-REJECT-RUN THRU 9998-EXIT.                  
031700 2100-EXIT.                                                       
031800     EXIT.                                                        
031900*                                                                 
032000***************************************************************** 
032100* Trace the run before the entries start coming off HARIN.      * 
032200***************************************************************** 
032300 3000-START-READ.                                                 
032400     IF  TRACE-ON                                                 
032500         DISPLAY 'ZHAR001  TRACE - FILENAME   ' HC-FILENAME(1:40) 
032600         DISPLAY 'ZHAR001  TRACE - ENTRY-COUNT' HC-ENTRY-COUNT.   
032700 3000-EXIT.                                                       
032800     EXIT.                                                        
032900*                                                                 
033000***************************************************************** 
033100* Read loop - one pass, in HAR array order, no sort, no key.    * 
033200* Elapsed time and size accumulate unconditionally for every    * 
033300* entry read, before classification.                            * 
033400***************************************************************** 
033500 4000-READ-NEXT-ENTRY.                                            
033600     READ HAR-INPUT-FILE                                          
033700         AT END                                                   
033800             MOVE 'Y' TO WS-EOF-SWITCH.                           
033900     IF  NOT WS-EOF                                               
034000         IF  WS-HARIN-STATUS NOT EQUAL '00'                       
034100             MOVE 'HARIN   '          TO WFM-FILE-ID              
034200             MOVE WS-HARIN-STATUS     TO WFM-STATUS               
034300             PERFORM 9997-FILE-ERROR THRU 9997-EXIT               
034400         ELSE                                                     
034500         IF  HE-RECORD-TYPE NOT EQUAL '2'                         
034600             MOVE 'HARIN   '          TO WFM-FILE-ID              
034700             MOVE 'RT'                TO WFM-STATUS               
034800             PERFORM 9997-FILE-ERROR THRU 9997-EXIT               
034900         ELSE                                                     
035000             ADD 1                   TO WS-TOTAL-REQUESTS         
035100             ADD HE-ELAPSED-TIME     TO WS-TOTAL-LOAD-TIME        
035200             ADD HE-CONTENT-SIZE     TO WS-TOTAL-SIZE             
035300             PERFORM 4100-BUILD-SUMMARY  THRU 4100-EXIT           
035400             PERFORM 4200-CLASSIFY-ENTRY THRU 4200-EXIT.          
035500 4000-EXIT.                                                       
035600     EXIT.                                                        
035700*                                                                 
035800***************************************************************** 
035900* Build the RESPONSE-ENTRY-SUMMARY record - the trace-id         *
036000* headers arrive already scanned and extracted on the flat       *
036100* entry record, so this is a straight field-by-field copy.      * 
036200***************************************************************** 
036300 4100-BUILD-SUMMARY.                                              
036400     MOVE HE-METHOD              TO RS-METHOD.                    
036500     MOVE HE-URL                 TO RS-URL.                       
036600     MOVE HE-STATUS               TO RS-STATUS.                   
036700     MOVE HE-STATUS-TEXT          TO RS-STATUS-TEXT.              
036800     MOVE HE-ELAPSED-TIME         TO RS-ELAPSED-TIME.             
036900     MOVE HE-CONTENT-SIZE         TO RS-CONTENT-SIZE.             
037000     MOVE HE-STARTED-DATETIME     TO RS-STARTED-DATETIME.         
037100     MOVE HE-X-TRACE-ID           TO RS-X-TRACE-ID.               
037200     MOVE HE-EXTERNAL-TRACE-ID    TO RS-EXTERNAL-TRACE-ID.        
037300     MOVE HE-REQUEST-BODY         TO RS-REQUEST-BODY.             
037400     MOVE HE-RESPONSE-BODY        TO RS-RESPONSE-BODY.            
037500 4100-EXIT.                                                       
037600     EXIT.                                                        
037700*                                                                 
037800***************************************************************** 
037900* Failure classification rule (STATUS >= 400); slow             * 
038000* classification rule is only evaluated on the non-failed side. * 
038100***************************************************************** 
038200 4200-CLASSIFY-ENTRY.                                             
038300     IF  HE-STATUS GREATER THAN OR EQUAL ERROR-STATUS-THRESHOLD   
038400         ADD 1 TO WS-FAILED-REQUESTS                              
038500         PERFORM 4300-WRITE-FAILED  THRU 4300-EXIT                
038600     ELSE                                                         
038700         PERFORM 4400-WRITE-SUCCESS THRU 4400-EXIT                
038800         IF  HE-ELAPSED-TIME GREATER THAN SLOW-THRESHOLD-MS       
038900             ADD 1 TO WS-SLOW-REQUESTS                            
039000             PERFORM 4500-WRITE-SLOW THRU 4500-EXIT.              
039100 4200-EXIT.                                                       
039200     EXIT.                                                        
039300*                                                                 
039400 4300-WRITE-FAILED.                                               
039500     WRITE FAILED-DETAIL-RECORD                                   
039600         FROM RESPONSE-ENTRY-SUMMARY-RECORD.                      
039700     IF  WS-HARFLD-STATUS NOT EQUAL '00'                          
039800         MOVE 'HARFLD  '          TO WFM-FILE-ID                  
039900         MOVE WS-HARFLD-STATUS    TO WFM-STATUS                   
040000         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
040100 4300-EXIT.                                                       
040200     EXIT.                                                        
040300*                                                                 
040400 4400-WRITE-SUCCESS.                                              
040500     WRITE SUCCESS-DETAIL-RECORD                                  
040600         FROM RESPONSE-ENTRY-SUMMARY-RECORD.                      
040700     IF  WS-HARSUC-STATUS NOT EQUAL '00'                          
040800         MOVE 'HARSUC  '          TO WFM-FILE-ID                  
040900         MOVE WS-HARSUC-STATUS    TO WFM-STATUS                   
041000         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
041100 4400-EXIT.                                                       
041200     EXIT.                                                        
041300*                                                                 
041400 4500-WRITE-SLOW.                                                 
041500     WRITE SLOW-DETAIL-RECORD                                     
041600         FROM RESPONSE-ENTRY-SUMMARY-RECORD.                      
041700     IF  WS-HARSLW-STATUS NOT EQUAL '00'                          
041800         MOVE 'HARSLW  '          TO WFM-FILE-ID                  
041900         MOVE WS-HARSLW-STATUS    TO WFM-STATUS                   
042000         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
042100 4500-EXIT.                                                       
042200     EXIT.                                                        
042300*                                                                 
042400***************************************************************** 
042500* Assemble the ANALYSIS-RESULT totals, write them, and CALL the * 
042600* report writer - same side-concern pattern as a worker CALLing * 
042700* a shared helper for a concern of its own.                     * 
042800***************************************************************** 
042900 5000-RUN-COMPLETE.                                               
043000     MOVE WS-TOTAL-REQUESTS      TO AR-TOTAL-REQUESTS.            
043100     MOVE WS-FAILED-REQUESTS     TO AR-FAILED-REQUESTS.           
043200     MOVE WS-SLOW-REQUESTS       TO AR-SLOW-REQUESTS.             
043300     MOVE WS-TOTAL-LOAD-TIME     TO AR-TOTAL-LOAD-TIME.           
043400     MOVE WS-TOTAL-SIZE          TO AR-TOTAL-SIZE.                
043500     WRITE ANALYSIS-SUMMARY-RECORD FROM ANALYSIS-RESULT-RECORD.   
043600     IF  WS-HARSUM-STATUS NOT EQUAL '00'                          
043700         MOVE 'HARSUM  '          TO WFM-FILE-ID                  
043800         MOVE WS-HARSUM-STATUS    TO WFM-STATUS                   
043900         PERFORM 9997-FILE-ERROR THRU 9997-EXIT.                  
044000     CLOSE HAR-INPUT-FILE                                         
044100           ANALYSIS-SUMMARY-FILE                                  
044200           FAILED-DETAIL-FILE                                     
044300           SLOW-DETAIL-FILE                                       
044400           SUCCESS-DETAIL-FILE.                                   
044500     MOVE 'Y' TO WS-CLOSE-SWITCH.                                 
044600     CALL 'ZHAR020'.                                              
044700 5000-EXIT.                                                       
044800     EXIT.                                                        
044900*                                                                 
045000***************************************************************** 
045100* End of run - close whatever is still open and hand the        * 
045200* caller-facing RETURN-CODE and message back to ZHAR000.        * 
045300***************************************************************** 
045400 9000-RETURN.                                                     
045500     IF  NOT WS-FILES-CLOSED                                      
045600         CLOSE HAR-INPUT-FILE                                     
045700               ANALYSIS-SUMMARY-FILE                              
045800               FAILED-DETAIL-FILE                                 
045900               SLOW-DETAIL-FILE                                   
046000               SUCCESS-DETAIL-FILE.                               
046100     CLOSE ERROR-LOG-FILE.                                        
046200     EXIT PROGRAM.                                                
046300 9000-EXIT.                                                       
046400     EXIT.                                                        
046500*                                                                 
046600***************************************************************** 
046700* File Status error - something other than a normal validation  * 
046800* rejection went wrong.  Logged, then the caller only ever sees * 
046900* the generic processing-failure text (error-wrapping rule).    * 
047000***************************************************************** 
047100 9997-FILE-ERROR.                                                 
047200     MOVE RC-PROCESSING           TO LS-RETURN-CODE.              
047300     MOVE RC-GENERIC-LEN          TO LS-MESSAGE-LEN.              
047400     MOVE RC-GENERIC-TEXT         TO LS-MESSAGE-TEXT.             
047500     MOVE WS-FILE-ERROR-MSG       TO EL-MESSAGE.                  
047600     PERFORM 9999-WRITE-LOG     THRU 9999-EXIT.                   
047700     GO TO 9000-RETURN.                                           
047800 9997-EXIT.                                                       
047900     EXIT.                                                        
048000*                                                                 
048100***************************************************************** 
048200* Validation rejection - the caller-facing text IS the message  * 
048300* set by the calling paragraph, passed through as-is.           * 
048400***************************************************************** 
048500 9998-REJECT-RUN.                                                 
048600     MOVE 'Y'                     TO WS-REJECT-SWITCH.            
048700     MOVE LS-MESSAGE-TEXT         TO EL-MESSAGE.                  
048800     PERFORM 9999-WRITE-LOG     THRU 9999-EXIT.                   
048900     GO TO 9000-RETURN.                                           
049000 9998-EXIT.                                                       
049100     EXIT.                                                        
049200*                                                                 
049300***************************************************************** 
049400* Append one ERROR-LOG-RECORD to HARLOG for every rejected or   * 
049500* abended run - same idea as the shop's WRITEQ TD CSSL trail    * 
049600* used elsewhere.                                                *
049700***************************************************************** 
049800 9999-WRITE-LOG.                                                  
049900     MOVE WS-RUN-DATE(1:4)        TO EL-DATE(1:4).                
050000     MOVE '-'                     TO EL-DATE(5:1).                
050100     MOVE WS-RUN-DATE(5:2)        TO EL-DATE(6:2).                
050200     MOVE '-'                     TO EL-DATE(8:1).                
050300     MOVE WS-RUN-DATE(7:2)        TO EL-DATE(9:2).                
050400     MOVE WS-RUN-TIME             TO EL-TIME.                     
050500     MOVE WS-PROGRAM-ID           TO EL-PROGRAM.                  
050600     WRITE HARLOG-RECORD          FROM ERROR-LOG-RECORD.          
050700     IF  WS-HARLOG-STATUS NOT EQUAL '00'                          
050800         DISPLAY 'ZHAR001  UNABLE TO WRITE HARLOG - STATUS '      
050900                 WS-HARLOG-STATUS.                                
051000 9999-EXIT.                                                       
051100     EXIT.                                                        

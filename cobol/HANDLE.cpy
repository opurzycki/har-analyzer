000100***************************************************************** 
000200*                                                               * 
000300* zHAR - z/OS HAR Capture Analyzer                              * 
000400*                                                               * 
000500* Shared RETURN-CODE values, caller-facing message texts, and   * 
000600* the HAR-RUN-STATUS communication area passed from ZHAR000 to  * 
000700* ZHAR001 on the CALL ... USING.  Every program in the zHAR      *
000800* suite COPYs this member so a RETURN-CODE means the same thing * 
000900* everywhere.                                                   * 
001000*                                                               * 
001100* RC-NORMAL     - run completed, totals and lists are good.     * 
001200* RC-VALIDATION - upload rejected before any parsing; message   * 
001300*                 text IS the caller-facing text, as-is.        * 
001400* RC-PROCESSING - something else failed after validation; the   * 
001500*                 caller only ever sees RC-GENERIC-TEXT, never   *
001600*                 the underlying reason (error-wrapping rule).   *
001700*                                                               * 
001800* Date       UserID    Description                              * 
001900* ---------- --------  ---------------------------------------- * 
002000* 03/12/1984 RJF       ZHR0001 Initial cut.                     * 
002100* 04/03/1989 RJF       ZHR0006 Added RC-GENERIC-TEXT wording     *
002200*                      after the caller-contract walkthrough     *
002300*                      with the HAR upload team.                * 
002400* 11/09/1998 RJF       ZHR0009 Y2K date-window review - no       *
002500*                      2-digit year fields in this member,       *
002600*                      no change required.                       *
002700*                                                               * 
002800***************************************************************** 
002900 01  RC-NORMAL                  PIC  9(02) VALUE 00.              
003000 01  RC-VALIDATION              PIC  9(02) VALUE 04.              
003100 01  RC-PROCESSING              PIC  9(02) VALUE 08.              
003200*                                                                 
003300 01  RC-EMPTY-FILE-LEN          PIC S9(04) COMP VALUE 24.         
003400 01  RC-EMPTY-FILE-TEXT         PIC  X(24)                        
003500                                 VALUE 'Please upload a HAR file'.
003600*                                                                 
003700 01  RC-BAD-SUFFIX-LEN          PIC S9(04) COMP VALUE 24.         
003800 01  RC-BAD-SUFFIX-TEXT         PIC  X(24)                        
003900                                 VALUE 'File must be a .har file'.
004000*                                                                 
004100 01  RC-BAD-STRUCTURE-LEN       PIC S9(04) COMP VALUE 45.         
004200 01  RC-BAD-STRUCTURE-TEXT.                                       
004300     02  FILLER           PIC X(15) VALUE 'Invalid HAR for'.      
004400     02  FILLER           PIC X(15) VALUE 'mat: ''entries'' '.    
004500     02  FILLER           PIC X(15) VALUE 'array not found'.      
004600*                                                                 
004700 01  RC-GENERIC-LEN             PIC S9(04) COMP VALUE 31.         
004800 01  RC-GENERIC-TEXT            PIC  X(31)                        
004900                     VALUE 'HAR file could not be processed'.     
005000*                                                                 
005100***************************************************************** 
005200* HAR-RUN-STATUS - passed CALL ZHAR001 USING HAR-RUN-STATUS.    * 
005300***************************************************************** 
005400 01  HAR-RUN-STATUS.                                              
005500     02  HRS-RETURN-CODE        PIC  9(02) VALUE ZEROES.          
005600     02  HRS-MESSAGE-LEN        PIC S9(04) COMP VALUE ZEROES.     
005700     02  HRS-MESSAGE-TEXT       PIC  X(65) VALUE SPACES.          
005800     02  FILLER                 PIC  X(02) VALUE SPACES.          
005900*                                                                 
006000***************************************************************** 
006100* ERROR-LOG-RECORD - appended to HARLOG for every rejected or   * 
006200* abended run; same idea as the shop's WRITEQ TD QUEUE(CSSL)    * 
006300* diagnostic trail used elsewhere, kept separate from the       * 
006400* caller-facing text.                                            *
006500***************************************************************** 
006600 01  ERROR-LOG-RECORD.                                            
006700     02  EL-DATE                PIC  X(10).                       
006800     02  FILLER                 PIC  X(01) VALUE SPACES.          
006900     02  EL-TIME                PIC  X(08).                       
007000     02  FILLER                 PIC  X(01) VALUE SPACES.          
007100     02  EL-PROGRAM             PIC  X(08).                       
007200     02  FILLER                 PIC  X(01) VALUE SPACES.          
007300     02  EL-MESSAGE             PIC  X(75) VALUE SPACES.          
